000100*---------------------------------
000200* FDPREPY.CBL
000300* Lump-sum prepayment record.
000400* One per prepayment event.  File
000500* is in ascending PREPY-DATE
000600* order - not a keyed file.
000700*---------------------------------
000800*    DT       BY   TKT     DESCRIPTION
000900* 03/04/91  RJP  A-1044  ORIGINAL FOR MORTGAGE SYSTEM
000950* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
000960*                        SHOP CODING STANDARD - NO LOGIC
000970*                        CHANGED.
001000*---------------------------------
001100 FD  PREPAYMENT-FILE
001200     LABEL RECORDS ARE STANDARD.
001300 01  PREPY-RECORD.
001400     05  PREPY-DATE                PIC 9(8).
001500     05  PREPY-AMOUNT              PIC 9(9)V99.
001600     05  FILLER                    PIC X(05).
