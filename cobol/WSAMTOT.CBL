000100*---------------------------------
000200* WSAMTOT.CBL
000300* Running totals accumulated by
000400* the report driver - reset once
000500* per loan run.
000600*---------------------------------
000700*    DT       BY   TKT     DESCRIPTION
000800* 03/04/91  RJP  A-1044  ORIGINAL FOR MORTGAGE SYSTEM
000850* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
000860*                        SHOP CODING STANDARD - NO LOGIC
000870*                        CHANGED.
000900*---------------------------------
001000 01  AMTOT-TOTALS.
001100     05  AMTOT-PRINCIPAL-PAID      PIC 9(9)V99.
001200     05  AMTOT-INTEREST-PAID       PIC 9(9)V99.
001300     05  FILLER                    PIC X(06).
