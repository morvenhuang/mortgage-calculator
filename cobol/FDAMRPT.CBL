000100*---------------------------------
000200* FDAMRPT.CBL
000300* Amortization schedule report
000400* print line.
000500*---------------------------------
000600*    DT       BY   TKT     DESCRIPTION
000700* 03/04/91  RJP  A-1044  ORIGINAL FOR MORTGAGE SYSTEM
000750* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
000760*                        SHOP CODING STANDARD - NO LOGIC
000770*                        CHANGED.
000800*---------------------------------
000900 FD  PRINTER-FILE
001000     LABEL RECORDS ARE OMITTED.
001100 01  PRINTER-RECORD                PIC X(96).
