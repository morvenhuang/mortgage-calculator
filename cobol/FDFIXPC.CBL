000100*---------------------------------
000200* FDFIXPC.CBL
000300* Fixed monthly payment change
000400* record.  Only read when the
000500* loan header's payment method
000600* is the fixed-payment (HPF)
000700* method.  File is in ascending
000800* FIXPC-EFF-DATE order - not a
000900* keyed file.
001000*---------------------------------
001100*    DT       BY   TKT     DESCRIPTION
001200* 08/11/93  DKW  A-1119  ADDED FOR FIXED-PAYMENT METHOD
001250* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
001260*                        SHOP CODING STANDARD - NO LOGIC
001270*                        CHANGED.
001300*---------------------------------
001400 FD  FIXED-PAY-CHANGE-FILE
001500     LABEL RECORDS ARE STANDARD.
001600 01  FIXPC-RECORD.
001700     05  FIXPC-EFF-DATE            PIC 9(8).
001800     05  FIXPC-FIXED-AMOUNT        PIC 9(7)V99.
001900     05  FILLER                    PIC X(05).
