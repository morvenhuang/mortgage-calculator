000100*---------------------------------
000200* FDRATEC.CBL
000300* Interest rate change record.
000400* One per effective date the
000500* monthly rate changes.  File is
000600* in ascending RATEC-EFF-DATE
000700* order - not a keyed file.
000800*---------------------------------
000900*    DT       BY   TKT     DESCRIPTION
001000* 03/04/91  RJP  A-1044  ORIGINAL FOR MORTGAGE SYSTEM
001050* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
001060*                        SHOP CODING STANDARD - NO LOGIC
001070*                        CHANGED.
001100*---------------------------------
001200 FD  RATE-CHANGE-FILE
001300     LABEL RECORDS ARE STANDARD.
001400 01  RATEC-RECORD.
001500     05  RATEC-EFF-DATE            PIC 9(8).
001600     05  RATEC-MONTHLY-RATE        PIC 9V9(8).
001700     05  FILLER                    PIC X(04).
