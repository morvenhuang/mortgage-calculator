000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. AMRTDRV1.
000300 AUTHOR. R J PETERS.
000400 INSTALLATION. ACCOUNTING SYSTEMS.
000500 DATE-WRITTEN. 03/04/91.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------
000900* Amortization schedule driver.  Loads one loan's header,
001000* rate-change history, prepayment history and (fixed-
001100* payment loans only) fixed-payment-change history, calls
001200* MORTCALC to build the installment-by-installment
001300* schedule, then prints the schedule with running totals
001400* of principal paid and interest paid.
001500*
001600* One run covers one loan.  The three sample loans (equal
001700* principal, equal principal and interest, fixed payment)
001800* are each a separate submission of this job against the
001900* LOANH/RATEC/PREPY/FIXPC files for that loan.
002000*---------------------------------------------------------
002100*    DT     BY   TKT      DESCRIPTION
002200* 03/04/91  RJP  A-1044   ORIGINAL FOR MORTGAGE SYSTEM.
002300* 08/11/93  DKW  A-1119   FIXPC FILE IS NOW OPTIONAL - ONLY
002400*                         OPENED FOR PAYMENT METHOD 3.
002500* 11/02/94  RJP  A-1201   ADDED THE "NO INSTALLMENTS
002600*                         PRODUCED" MESSAGE LINE FOR A
002700*                         LOAN THAT PAYS OFF BEFORE THE
002800*                         FIRST INSTALLMENT.
002900* 02/18/99  RJP  Y2K-02   RUN-DATE ON THE REPORT HEADING
003000*                         IS NOW CCYYMMDD, NOT YYMMDD.
003010* 04/14/01  TLH  A-1340   DT COLUMN RESTATED MM/DD/YY PER
003020*                         SHOP CODING STANDARD - NO LOGIC
003030*                         CHANGED.
003040* 03/11/03  TLH  A-1378   FORM-FEED NOW ADVANCES TO TOP-
003050*                         OF-FORM (C01) INSTEAD OF A BARE
003060*                         PAGE ADVANCE, SO THE BURSTER
003070*                         SEES A TRUE CHANNEL-1 SKIP.
003100*---------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     COPY "SLLOANH.CBL".
004000     COPY "SLRATEC.CBL".
004100     COPY "SLPREPY.CBL".
004200     COPY "SLFIXPC.CBL".
004300     COPY "SLAMRPT.CBL".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "FDLOANH.CBL".
004900     COPY "FDRATEC.CBL".
005000     COPY "FDPREPY.CBL".
005100     COPY "FDFIXPC.CBL".
005200     COPY "FDAMRPT.CBL".
005300
005400 WORKING-STORAGE SECTION.
005500
005600     COPY "WSAMDTE.CBL".
005700     COPY "WSAMTOT.CBL".
005800     COPY "WSAMPAY.CBL".
005900
006000*---------------------------------------------------------
006100* Rate, prepayment and fixed-payment-change tables, built
006200* by LOAD-THE-LOAN-FILES and handed to MORTCALC whole -
006300* every installment needs floor/range access into the
006400* whole table, not just the next record.
006500*---------------------------------------------------------
006600 01  WK-RATEC-GROUP.
006700     05  WK-RATEC-COUNT            PIC 9(3) COMP VALUE ZERO.
006800     05  FILLER                    PIC X(02).
006900     05  WK-RATEC-TABLE OCCURS 200 TIMES
007000                    INDEXED BY WK-RATEC-INDEX.
007100         10  WK-RATEC-EFF-DATE     PIC 9(8).
007200         10  WK-RATEC-MONTHLY-RATE PIC 9V9(8).
007300
007400 01  WK-PREPY-GROUP.
007500     05  WK-PREPY-COUNT            PIC 9(3) COMP VALUE ZERO.
007600     05  FILLER                    PIC X(02).
007700     05  WK-PREPY-TABLE OCCURS 500 TIMES
007800                    INDEXED BY WK-PREPY-INDEX.
007900         10  WK-PREPY-DATE         PIC 9(8).
008000         10  WK-PREPY-AMOUNT       PIC 9(9)V99.
008100
008200 01  WK-FIXPC-GROUP.
008300     05  WK-FIXPC-COUNT            PIC 9(3) COMP VALUE ZERO.
008400     05  FILLER                    PIC X(02).
008500     05  WK-FIXPC-TABLE OCCURS 200 TIMES
008600                    INDEXED BY WK-FIXPC-INDEX.
008700         10  WK-FIXPC-EFF-DATE     PIC 9(8).
008800         10  WK-FIXPC-FIXED-AMOUNT PIC 9(7)V99.
008900
009000 77  LOANH-AT-END              PIC X          VALUE "N".
009100 77  RATEC-AT-END              PIC X          VALUE "N".
009200 77  PREPY-AT-END              PIC X          VALUE "N".
009300 77  FIXPC-AT-END              PIC X          VALUE "N".
009400
009500 77  LINE-COUNT                PIC 999 COMP   VALUE ZERO.
009600 77  PAGE-NUMBER               PIC 9999 COMP  VALUE ZERO.
009700 77  MAXIMUM-LINES             PIC 999        VALUE 55.
009800 77  WK-SUB                    PIC 9(3) COMP  VALUE ZERO.
009900 77  WK-PAYMENT-TOTAL          PIC 9(9)V99    VALUE ZERO.
009910
009920*---------------------------------------------------------
009930* Run-date fields for the report heading - CC is guessed
009940* from the two-digit year the same way the shop's other
009950* report programs do it.
009960*---------------------------------------------------------
009970 77  RUN-DATE                  PIC 9(6).
009980 01  RUN-DATE-CCYYMMDD         PIC 9(8).
009990 01  FILLER REDEFINES RUN-DATE-CCYYMMDD.
009995     05  RUN-DATE-CC           PIC 99.
009996     05  RUN-DATE-YY           PIC 99.
009997     05  RUN-DATE-MM           PIC 99.
009998     05  RUN-DATE-DD           PIC 99.
010000
010100 01  TITLE-LINE.
010200     05  FILLER              PIC X(05) VALUE "RUN: ".
010300     05  PRINT-RUN-DATE      PIC 9999/99/99.
010400     05  FILLER              PIC X(06) VALUE SPACE.
010500     05  FILLER              PIC X(24)
010600         VALUE "MORTGAGE AMORTIZATION - ".
010700     05  PRINT-METHOD-NAME   PIC X(24).
010800     05  FILLER              PIC X(08) VALUE SPACE.
010900     05  FILLER              PIC X(05) VALUE "PAGE:".
011000     05  PRINT-PAGE-NUMBER   PIC ZZZ9.
011100
011200 01  COLUMN-LINE.
011300     05  FILLER         PIC X(12) VALUE "PAYMENT DATE".
011400     05  FILLER         PIC X(02) VALUE SPACE.
011500     05  FILLER         PIC X(12) VALUE "TOTAL PAYMT".
011600     05  FILLER         PIC X(02) VALUE SPACE.
011700     05  FILLER         PIC X(12) VALUE "PRINCIPAL".
011800     05  FILLER         PIC X(02) VALUE SPACE.
011900     05  FILLER         PIC X(12) VALUE "INTEREST".
012000     05  FILLER         PIC X(02) VALUE SPACE.
012100     05  FILLER         PIC X(14) VALUE "CUM PRINCIPAL".
012200     05  FILLER         PIC X(02) VALUE SPACE.
012300     05  FILLER         PIC X(14) VALUE "CUM INTEREST".
012400
012500 01  DETAIL-LINE.
012600     05  PRINT-PAYMENT-DATE    PIC 9999/99/99.
012700     05  FILLER                PIC X(02) VALUE SPACE.
012800     05  PRINT-PAYMENT-TOTAL   PIC ZZZZZZZZ9.99.
012900     05  FILLER                PIC X(02) VALUE SPACE.
013000     05  PRINT-PRINCIPAL       PIC ZZZZZZZZ9.99.
013100     05  FILLER                PIC X(02) VALUE SPACE.
013200     05  PRINT-INTEREST        PIC ZZZZZZZZ9.99.
013300     05  FILLER                PIC X(02) VALUE SPACE.
013400     05  PRINT-CUM-PRINCIPAL   PIC ZZZZZZZZ9.99.
013500     05  FILLER                PIC X(02) VALUE SPACE.
013600     05  PRINT-CUM-INTEREST    PIC ZZZZZZZZ9.99.
013700
013800 01  TOTAL-LINE.
013900     05  FILLER                PIC X(12) VALUE SPACE.
014000     05  FILLER                PIC X(14) VALUE "RUN TOTAL:   ".
014100     05  FILLER                PIC X(14) VALUE SPACE.
014200     05  FILLER                PIC X(14) VALUE SPACE.
014300     05  PRINT-FINAL-PRINCIPAL PIC ZZZZZZZZ9.99.
014400     05  FILLER                PIC X(02) VALUE SPACE.
014500     05  PRINT-FINAL-INTEREST  PIC ZZZZZZZZ9.99.
014600
014700 01  LAST-PAYMENT-DATE         PIC 9(8)       VALUE ZERO.
014800 01  FILLER REDEFINES LAST-PAYMENT-DATE.
014900     05  LAST-PAY-CCYY         PIC 9(4).
015000     05  LAST-PAY-MM           PIC 9(2).
015100     05  LAST-PAY-DD           PIC 9(2).
015110
015120 01  FIRST-PAYMENT-DATE        PIC 9(8)       VALUE ZERO.
015130 01  FILLER REDEFINES FIRST-PAYMENT-DATE.
015140     05  FIRST-PAY-CCYY        PIC 9(4).
015150     05  FIRST-PAY-MM          PIC 9(2).
015160     05  FIRST-PAY-DD          PIC 9(2).
015170
015180 01  LOAN-PERIOD-LINE.
015190     05  FILLER                PIC X(14) VALUE "LOAN PERIOD: ".
015200     05  PERIOD-FROM-CCYY      PIC 9(4).
015210     05  FILLER                PIC X(1) VALUE "-".
015220     05  PERIOD-FROM-MM        PIC 99.
015230     05  FILLER                PIC X(1) VALUE "-".
015240     05  PERIOD-FROM-DD        PIC 99.
015250     05  FILLER                PIC X(4) VALUE " TO ".
015260     05  PERIOD-TO-CCYY        PIC 9(4).
015270     05  FILLER                PIC X(1) VALUE "-".
015280     05  PERIOD-TO-MM          PIC 99.
015290     05  FILLER                PIC X(1) VALUE "-".
015300     05  PERIOD-TO-DD          PIC 99.
015310
015320 PROCEDURE DIVISION.
015400 PROGRAM-BEGIN.
015500     PERFORM OPENING-PROCEDURE.
015600     PERFORM MAIN-PROCESS.
015700     PERFORM CLOSING-PROCEDURE.
015800
015900 PROGRAM-EXIT.
016000     EXIT PROGRAM.
016100
016200 PROGRAM-DONE.
016300     STOP RUN.
016400
016500 OPENING-PROCEDURE.
016600     OPEN OUTPUT PRINTER-FILE.
016700
016800 MAIN-PROCESS.
016900     PERFORM LOAD-THE-LOAN-FILES.
017000     PERFORM CALL-THE-CALCULATOR.
017100     PERFORM PRINT-THE-SCHEDULE.
017200
017300 CLOSING-PROCEDURE.
017400     PERFORM END-LAST-PAGE.
017500     CLOSE PRINTER-FILE.
017600
017700*---------------------------------------------------------
017800* Load the single LOAN-HEADER record and the rate/
017900* prepayment/fixed-payment history tables in full before
018000* the installment loop is ever entered.
018100*---------------------------------------------------------
018200 LOAD-THE-LOAN-FILES.
018300     OPEN INPUT LOAN-HEADER-FILE.
018400     READ LOAN-HEADER-FILE
018500         AT END MOVE "Y" TO LOANH-AT-END.
018600     CLOSE LOAN-HEADER-FILE.
018650     IF LOANH-AT-END = "Y"
018660         PERFORM ABORT-NO-LOAN-HEADER.
018700
018800     PERFORM LOAD-RATE-TABLE.
018900     PERFORM LOAD-PREPAY-TABLE.
019000     IF AM-FIXED-PAYMENT
019100         PERFORM LOAD-FIXPC-TABLE.
019200
019300 LOAD-RATE-TABLE.
019400     MOVE ZERO TO WK-RATEC-COUNT.
019500     OPEN INPUT RATE-CHANGE-FILE.
019600     MOVE "N" TO RATEC-AT-END.
019700     PERFORM READ-NEXT-RATEC.
019800     PERFORM APPEND-RATEC-ENTRY
019900         UNTIL RATEC-AT-END = "Y".
020000     CLOSE RATE-CHANGE-FILE.
020100
020200 READ-NEXT-RATEC.
020300     READ RATE-CHANGE-FILE
020400         AT END MOVE "Y" TO RATEC-AT-END.
020500
020600 APPEND-RATEC-ENTRY.
020700     ADD 1 TO WK-RATEC-COUNT.
020800     SET WK-RATEC-INDEX TO WK-RATEC-COUNT.
020900     MOVE RATEC-EFF-DATE TO WK-RATEC-EFF-DATE (WK-RATEC-INDEX).
021000     MOVE RATEC-MONTHLY-RATE
021100         TO WK-RATEC-MONTHLY-RATE (WK-RATEC-INDEX).
021200     PERFORM READ-NEXT-RATEC.
021300
021400 LOAD-PREPAY-TABLE.
021500     MOVE ZERO TO WK-PREPY-COUNT.
021600     OPEN INPUT PREPAYMENT-FILE.
021700     MOVE "N" TO PREPY-AT-END.
021800     PERFORM READ-NEXT-PREPY.
021900     PERFORM APPEND-PREPY-ENTRY
022000         UNTIL PREPY-AT-END = "Y".
022100     CLOSE PREPAYMENT-FILE.
022200
022300 READ-NEXT-PREPY.
022400     READ PREPAYMENT-FILE
022500         AT END MOVE "Y" TO PREPY-AT-END.
022600
022700 APPEND-PREPY-ENTRY.
022800     ADD 1 TO WK-PREPY-COUNT.
022900     SET WK-PREPY-INDEX TO WK-PREPY-COUNT.
023000     MOVE PREPY-DATE TO WK-PREPY-DATE (WK-PREPY-INDEX).
023100     MOVE PREPY-AMOUNT TO WK-PREPY-AMOUNT (WK-PREPY-INDEX).
023200     PERFORM READ-NEXT-PREPY.
023300
023400 LOAD-FIXPC-TABLE.
023500     MOVE ZERO TO WK-FIXPC-COUNT.
023600     OPEN INPUT FIXED-PAY-CHANGE-FILE.
023700     MOVE "N" TO FIXPC-AT-END.
023800     PERFORM READ-NEXT-FIXPC.
023900     PERFORM APPEND-FIXPC-ENTRY
024000         UNTIL FIXPC-AT-END = "Y".
024100     CLOSE FIXED-PAY-CHANGE-FILE.
024200
024300 READ-NEXT-FIXPC.
024400     READ FIXED-PAY-CHANGE-FILE
024500         AT END MOVE "Y" TO FIXPC-AT-END.
024600
024700 APPEND-FIXPC-ENTRY.
024800     ADD 1 TO WK-FIXPC-COUNT.
024900     SET WK-FIXPC-INDEX TO WK-FIXPC-COUNT.
025000     MOVE FIXPC-EFF-DATE TO WK-FIXPC-EFF-DATE (WK-FIXPC-INDEX).
025100     MOVE FIXPC-FIXED-AMOUNT
025200         TO WK-FIXPC-FIXED-AMOUNT (WK-FIXPC-INDEX).
025300     PERFORM READ-NEXT-FIXPC.
025400
025500*---------------------------------------------------------
025600* Hand the loaded tables to the amortization engine.  The
025700* schedule comes back filled into AMPAY-CONTROL/AMPAY-TABLE.
025800*---------------------------------------------------------
025900 CALL-THE-CALCULATOR.
026000     CALL "MORTCALC" USING LOANH-RECORD
026100                           WK-RATEC-GROUP
026200                           WK-PREPY-GROUP
026300                           WK-FIXPC-GROUP
026400                           AMPAY-CONTROL
026500                           AMPAY-TABLE.
026600
026700*---------------------------------------------------------
026800* Print the schedule produced by MORTCALC, accumulating
026900* Rule 8's running totals as each line goes out.
027000*---------------------------------------------------------
027100 PRINT-THE-SCHEDULE.
027200     MOVE ZERO TO AMTOT-PRINCIPAL-PAID AMTOT-INTEREST-PAID.
027300     PERFORM START-NEW-PAGE.
027400
027500     IF AMPAY-COUNT = ZERO
027600         MOVE "NO INSTALLMENTS PRODUCED FOR THIS LOAN"
027700             TO PRINTER-RECORD
027800         PERFORM WRITE-TO-PRINTER
027900     ELSE
028000         PERFORM ACCUMULATE-AND-PRINT-LINE
028100             VARYING WK-SUB FROM 1 BY 1
028200             UNTIL WK-SUB GREATER THAN AMPAY-COUNT
028300         PERFORM PRINT-RUN-TOTAL.
028400
028500 ACCUMULATE-AND-PRINT-LINE.
028600     IF LINE-COUNT GREATER THAN MAXIMUM-LINES
028700         PERFORM START-NEXT-PAGE.
028750
028760     IF WK-SUB = 1
028770         MOVE AMPAY-DATE (WK-SUB) TO FIRST-PAYMENT-DATE.
028800
028900     ADD AMPAY-PRINCIPAL (WK-SUB) TO AMTOT-PRINCIPAL-PAID.
029000     ADD AMPAY-INTEREST (WK-SUB) TO AMTOT-INTEREST-PAID.
029100     COMPUTE WK-PAYMENT-TOTAL =
029200             AMPAY-PRINCIPAL (WK-SUB) + AMPAY-INTEREST (WK-SUB).
029300
029400     MOVE AMPAY-DATE (WK-SUB) TO PRINT-PAYMENT-DATE.
029500     MOVE WK-PAYMENT-TOTAL TO PRINT-PAYMENT-TOTAL.
029600     MOVE AMPAY-PRINCIPAL (WK-SUB) TO PRINT-PRINCIPAL.
029700     MOVE AMPAY-INTEREST (WK-SUB) TO PRINT-INTEREST.
029800     MOVE AMTOT-PRINCIPAL-PAID TO PRINT-CUM-PRINCIPAL.
029900     MOVE AMTOT-INTEREST-PAID TO PRINT-CUM-INTEREST.
030000
030100     MOVE DETAIL-LINE TO PRINTER-RECORD.
030200     PERFORM WRITE-TO-PRINTER.
030300     MOVE AMPAY-DATE (WK-SUB) TO LAST-PAYMENT-DATE.
030400
030500 PRINT-RUN-TOTAL.
030550     MOVE FIRST-PAY-CCYY TO PERIOD-FROM-CCYY.
030560     MOVE FIRST-PAY-MM TO PERIOD-FROM-MM.
030570     MOVE FIRST-PAY-DD TO PERIOD-FROM-DD.
030580     MOVE LAST-PAY-CCYY TO PERIOD-TO-CCYY.
030590     MOVE LAST-PAY-MM TO PERIOD-TO-MM.
030595     MOVE LAST-PAY-DD TO PERIOD-TO-DD.
030597     MOVE LOAN-PERIOD-LINE TO PRINTER-RECORD.
030598     PERFORM WRITE-TO-PRINTER.
030600     MOVE AMTOT-PRINCIPAL-PAID TO PRINT-FINAL-PRINCIPAL.
030700     MOVE AMTOT-INTEREST-PAID TO PRINT-FINAL-INTEREST.
030800     MOVE TOTAL-LINE TO PRINTER-RECORD.
030900     PERFORM WRITE-TO-PRINTER.
031000
031100*---------------------------------------------------------
031200* Paging / printer mechanics, in the shop's usual style.
031300*---------------------------------------------------------
031400 START-NEXT-PAGE.
031500     PERFORM END-LAST-PAGE.
031600     PERFORM START-NEW-PAGE.
031700
031800 START-NEW-PAGE.
031900     ADD 1 TO PAGE-NUMBER.
032000     MOVE PAGE-NUMBER TO PRINT-PAGE-NUMBER.
032050     PERFORM FORMAT-THE-RUN-DATE.
032100     MOVE RUN-DATE-CCYYMMDD TO PRINT-RUN-DATE.
032200     PERFORM LOAD-METHOD-NAME THRU LOAD-METHOD-NAME-EXIT.
032300     MOVE TITLE-LINE TO PRINTER-RECORD.
032400     PERFORM WRITE-TO-PRINTER.
032500     MOVE SPACE TO PRINTER-RECORD.
032600     PERFORM WRITE-TO-PRINTER.
032700     MOVE COLUMN-LINE TO PRINTER-RECORD.
032800     PERFORM WRITE-TO-PRINTER.
032900
033000 LOAD-METHOD-NAME.
033010     IF AM-EQUAL-PRINCIPAL
033020         GO TO LOAD-EQUAL-PRINCIPAL-NAME.
033030     IF AM-EQUAL-P-AND-I
033040         GO TO LOAD-EQUAL-P-AND-I-NAME.
033050     IF AM-FIXED-PAYMENT
033060         GO TO LOAD-FIXED-PAYMENT-NAME.
033070     GO TO LOAD-METHOD-NAME-EXIT.
033080
033090 LOAD-EQUAL-PRINCIPAL-NAME.
033100     MOVE "EQUAL PRINCIPAL" TO PRINT-METHOD-NAME.
033110     GO TO LOAD-METHOD-NAME-EXIT.
033120
033130 LOAD-EQUAL-P-AND-I-NAME.
033500     MOVE "EQUAL PRINCIPAL AND INTEREST" TO
033600         PRINT-METHOD-NAME.
033650     GO TO LOAD-METHOD-NAME-EXIT.
033700
033800 LOAD-FIXED-PAYMENT-NAME.
033900     MOVE "FIXED PAYMENT (HPF)" TO PRINT-METHOD-NAME.
033950
033960 LOAD-METHOD-NAME-EXIT.
033970     EXIT.
034000
034100 END-LAST-PAGE.
034200     IF PAGE-NUMBER GREATER THAN 0
034300         PERFORM FORM-FEED.
034400     MOVE ZERO TO LINE-COUNT.
034500
034600 FORM-FEED.
034700     MOVE SPACE TO PRINTER-RECORD.
034800     WRITE PRINTER-RECORD BEFORE ADVANCING TOP-OF-FORM.
034900
035000 WRITE-TO-PRINTER.
035100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
035200     ADD 1 TO LINE-COUNT.
035210
035220*---------------------------------------------------------
035230* Run date for the report heading - century is guessed
035240* from the two-digit year, same convention the shop's
035250* other report programs use.
035260*---------------------------------------------------------
035270 FORMAT-THE-RUN-DATE.
035280     ACCEPT RUN-DATE FROM DATE.
035290     MOVE RUN-DATE TO RUN-DATE-CCYYMMDD.
035295     IF RUN-DATE-YY GREATER THAN 90
035296         MOVE 19 TO RUN-DATE-CC
035297     ELSE
035298         MOVE 20 TO RUN-DATE-CC.
035300
035400 ABORT-NO-LOAN-HEADER.
035500     DISPLAY "AMRTDRV1 - LOAN-HEADER FILE IS EMPTY".
035600     DISPLAY "AMRTDRV1 - RUN TERMINATED".
035700     CLOSE PRINTER-FILE.
035800     STOP RUN.
