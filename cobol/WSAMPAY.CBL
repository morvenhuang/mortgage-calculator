000100*---------------------------------
000200* WSAMPAY.CBL
000300* One installment of the output
000400* amortization schedule, and the
000500* table MORTCALC builds it in.
000600* Shared between AMRTDRV1 and
000700* MORTCALC as a LINKAGE SECTION
000800* parameter.
000900*---------------------------------
001000*    DT       BY   TKT     DESCRIPTION
001100* 03/04/91  RJP  A-1044  ORIGINAL FOR MORTGAGE SYSTEM
001150* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
001160*                        SHOP CODING STANDARD - NO LOGIC
001170*                        CHANGED.
001200*---------------------------------
001300 01  AMPAY-CONTROL.
001400     05  AMPAY-COUNT               PIC 9(3) COMP.
001500     05  FILLER                    PIC X(02).
001600 01  AMPAY-TABLE.
001700     05  AMPAY-ENTRY OCCURS 999 TIMES
001800                    INDEXED BY AMPAY-INDEX.
001900         10  AMPAY-DATE            PIC 9(8).
002000         10  AMPAY-PRINCIPAL       PIC 9(9)V99.
002100         10  AMPAY-INTEREST        PIC 9(9)V99.
002200         10  FILLER                PIC X(05).
