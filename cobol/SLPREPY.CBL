000100*---------------------------------
000200* SLPREPY.CBL
000300* Lump-sum prepayment history -
000400* ascending by prepayment date.
000500*---------------------------------
000600*    DT       BY   TKT     DESCRIPTION
000700* 03/04/91  RJP  A-1044  ORIGINAL FOR MORTGAGE SYSTEM
000720* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
000740*                        SHOP CODING STANDARD - NO LOGIC
000760*                        CHANGED.
000800     SELECT PREPAYMENT-FILE
000900         ASSIGN TO "PREPY"
001000         ORGANIZATION IS SEQUENTIAL.
