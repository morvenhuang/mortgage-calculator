000100*---------------------------------
000200* FDLOANH.CBL
000300* Loan header record.  One record
000400* per run - describes the loan
000500* being amortized.
000600*---------------------------------
000700*    DT       BY   TKT     DESCRIPTION
000800* 03/04/91  RJP  A-1044  ORIGINAL FOR MORTGAGE SYSTEM
000900* 08/11/93  DKW  A-1119  ADDED FIXED-PAYMENT METHOD CODE
000950* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
000960*                        SHOP CODING STANDARD - NO LOGIC
000970*                        CHANGED.
001000*---------------------------------
001100 FD  LOAN-HEADER-FILE
001200     LABEL RECORDS ARE STANDARD.
001300 01  LOANH-RECORD.
001400     05  LOANH-TOTAL-PRINCIPAL     PIC 9(9)V99.
001500     05  LOANH-TOTAL-INSTALLMENTS  PIC 9(3).
001600     05  LOANH-START-DATE          PIC 9(8).
001700     05  LOANH-PAYMENT-METHOD      PIC X(1).
001800         88  AM-EQUAL-PRINCIPAL       VALUE "1".
001900         88  AM-EQUAL-P-AND-I         VALUE "2".
002000         88  AM-FIXED-PAYMENT         VALUE "3".
002100     05  FILLER                    PIC X(08).
