000100*---------------------------------
000200* SLFIXPC.CBL
000300* Fixed-payment-amount change
000400* history - HPF/fund loans only.
000500* Ascending by effective date.
000600*---------------------------------
000700*    DT       BY   TKT     DESCRIPTION
000800* 08/11/93  DKW  A-1119  ADDED FOR FIXED-PAYMENT METHOD
000820* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
000840*                        SHOP CODING STANDARD - NO LOGIC
000860*                        CHANGED.
000900     SELECT FIXED-PAY-CHANGE-FILE
001000         ASSIGN TO "FIXPC"
001100         ORGANIZATION IS SEQUENTIAL.
