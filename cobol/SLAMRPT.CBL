000100*---------------------------------
000200* SLAMRPT.CBL
000300* Amortization schedule report -
000400* printer file.
000500*---------------------------------
000600*    DT       BY   TKT     DESCRIPTION
000700* 03/04/91  RJP  A-1044  ORIGINAL FOR MORTGAGE SYSTEM
000720* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
000740*                        SHOP CODING STANDARD - NO LOGIC
000760*                        CHANGED.
000800     SELECT PRINTER-FILE
000900         ASSIGN TO PRINTER
001000         ORGANIZATION IS LINE SEQUENTIAL.
