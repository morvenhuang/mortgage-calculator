000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MORTCALC.
000300 AUTHOR. R J PETERS.
000400 INSTALLATION. ACCOUNTING SYSTEMS.
000500 DATE-WRITTEN. 03/04/91.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------
000900* Loan amortization engine.  Builds the month by month
001000* principal/interest schedule for one loan, given the
001100* loan header, the interest-rate-change history, the
001200* lump-sum prepayment history, and (fixed-payment loans
001300* only) the fixed-payment-amount change history.
001400* Called once per loan by AMRTDRV1.  Does no file I-O
001500* of its own - the three history tables are built by
001600* the caller and passed in fully loaded, since every
001700* installment needs random (floor-date) access into the
001800* whole table, not a single forward pass.
001900*---------------------------------------------------------
002000*    DT     BY   TKT      DESCRIPTION
002100* 03/04/91  RJP  A-1044   ORIGINAL FOR MORTGAGE SYSTEM.
002200* 03/04/91  RJP  A-1044   EQUAL-PRINCIPAL AND EQUAL-
002300*                         PRINCIPAL-AND-INTEREST METHODS.
002400* 08/11/93  DKW  A-1119   ADDED FIXED-PAYMENT METHOD FOR
002500*                         HOUSING FUND (HPF) LOANS.
002600* 08/11/93  DKW  A-1119   ADDED FIXPC TABLE AND ITS FLOOR
002700*                         LOOKUP.
002800* 11/02/94  RJP  A-1201   RATE-CHANGE/PREPAYMENT SEGMENT
002900*                         RESET WAS NOT CLEARING THE
003000*                         WITHIN-SEGMENT COUNTER - FIXED.
003100* 01/09/96  DKW  A-1287   REMAINING-PRINCIPAL NOW CARRIED
003200*                         AT 8 DECIMAL WORKING SCALE SO
003300*                         ROUNDING FOR REPORT DISPLAY NO
003400*                         LONGER DRIFTS THE BALANCE.
003500* 02/18/99  RJP  Y2K-02   CONVERTED DATE FIELDS FROM A
003600*                         2-DIGIT TO A 4-DIGIT CENTURY
003700*                         YEAR (CCYYMMDD THROUGHOUT).
003710* 04/14/01  TLH  A-1340   DT COLUMN RESTATED MM/DD/YY PER
003720*                         SHOP CODING STANDARD - NO LOGIC
003730*                         CHANGED.
003740* 09/26/02  TLH  A-1366   ADDED THE RATE-CHANGE DISPLAY
003750*                         LINE IN AM-CHECK-REAMORTIZE SO
003760*                         OPERATIONS CAN SEE ON THE JOB
003770*                         LOG WHEN A LOAN RE-AMORTIZES.
003800*---------------------------------------------------------
003900 ENVIRONMENT DIVISION.
003950 CONFIGURATION SECTION.
003960*    Shop-standard printer mnemonic carried in every program's
003970*    CONFIGURATION SECTION whether or not the program itself
003980*    writes to PRINTER - kept here for consistency with the
003990*    report programs that do (see AMRTDRV1).
003991 SPECIAL-NAMES.
003992     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600     COPY "WSAMDTE.CBL".
004700
004800 77  WK-PRINCIPAL              PIC S9(9)V9(8)        VALUE ZERO.
004900 77  WK-REMAINING-PRINCIPAL    PIC S9(9)V9(8)        VALUE ZERO.
005000 77  WK-INSTALLMENTS           PIC 9(3)       COMP   VALUE ZERO.
005100 77  WK-INSTALLMENT-NO         PIC 9(3)       COMP   VALUE ZERO.
005200 77  WK-I                      PIC 9(3)       COMP   VALUE ZERO.
005300 77  WK-LAST-RATE              PIC 9V9(8)            VALUE ZERO.
005400 77  WK-CURRENT-RATE           PIC 9V9(8)            VALUE ZERO.
005500 77  WK-PREPAYMENT             PIC S9(9)V99          VALUE ZERO.
005600 77  WK-FIXED-PAYMENT          PIC S9(9)V9(8)        VALUE ZERO.
005700 77  WK-MONTHLY-PRINCIPAL      PIC S9(9)V9(8)        VALUE ZERO.
005800 77  WK-MONTHLY-INTEREST       PIC S9(9)V9(8)        VALUE ZERO.
005900 77  WK-TOTAL-PAYMENT          PIC S9(9)V9(8)        VALUE ZERO.
006000 77  WK-ONE-PLUS-RATE          PIC S9(9)V9(8)        VALUE ZERO.
006100 77  WK-FACTOR                 PIC S9(9)V9(8)        VALUE ZERO.
006200 77  WK-DENOMINATOR            PIC S9(9)V9(8)        VALUE ZERO.
006300 77  WK-POWER-INDEX            PIC 9(3)       COMP   VALUE ZERO.
006400 77  WK-CURRENT-DATE           PIC 9(8)              VALUE ZERO.
006500 01  WK-CURRENT-DATE-PARTS REDEFINES WK-CURRENT-DATE.
006600     05  WK-CURRENT-DATE-CCYY  PIC 9(4).
006700     05  WK-CURRENT-DATE-MM    PIC 9(2).
006800     05  WK-CURRENT-DATE-DD    PIC 9(2).
006900 77  WK-PRIOR-MONTH-DATE       PIC 9(8)              VALUE ZERO.
007000 01  WK-PRIOR-MONTH-DATE-PARTS REDEFINES WK-PRIOR-MONTH-DATE.
007100     05  WK-PRIOR-DATE-CCYY    PIC 9(4).
007200     05  WK-PRIOR-DATE-MM      PIC 9(2).
007300     05  WK-PRIOR-DATE-DD      PIC 9(2).
007400 77  WK-PAYOFF-SW              PIC X                 VALUE "N".
007500     88  WK-LOAN-PAID-OFF         VALUE "Y".
007600 77  AM-RATE-FOUND-SW          PIC X                 VALUE "N".
007700 77  AM-FIXPC-FOUND-SW         PIC X                 VALUE "N".
007710 01  WK-CURRENT-RATE-VIEW      PIC 9V9(8)            VALUE ZERO.
007720 01  WK-RATE-PARTS REDEFINES WK-CURRENT-RATE-VIEW.
007730     05  WK-RATE-WHOLE-PCT     PIC 9.
007740     05  WK-RATE-FRACTION      PIC 9(8).
007800
007900 LINKAGE SECTION.
008000
008100 01  LK-LOANH-RECORD.
008200     05  LOANH-TOTAL-PRINCIPAL     PIC 9(9)V99.
008300     05  LOANH-TOTAL-INSTALLMENTS  PIC 9(3).
008400     05  LOANH-START-DATE          PIC 9(8).
008500     05  LOANH-PAYMENT-METHOD      PIC X(1).
008600         88  AM-EQUAL-PRINCIPAL       VALUE "1".
008700         88  AM-EQUAL-P-AND-I         VALUE "2".
008800         88  AM-FIXED-PAYMENT         VALUE "3".
008850     05  FILLER                    PIC X(08).
008900
009000 01  LK-RATEC-GROUP.
009100     05  LK-RATEC-COUNT            PIC 9(3) COMP.
009150     05  FILLER                    PIC X(02).
009200     05  LK-RATEC-TABLE OCCURS 200 TIMES
009300                    INDEXED BY LK-RATEC-INDEX.
009400         10  LK-RATEC-EFF-DATE     PIC 9(8).
009500         10  LK-RATEC-MONTHLY-RATE PIC 9V9(8).
009600
009700 01  LK-PREPY-GROUP.
009800     05  LK-PREPY-COUNT            PIC 9(3) COMP.
009850     05  FILLER                    PIC X(02).
009900     05  LK-PREPY-TABLE OCCURS 500 TIMES
010000                    INDEXED BY LK-PREPY-INDEX.
010100         10  LK-PREPY-DATE         PIC 9(8).
010200         10  LK-PREPY-AMOUNT       PIC 9(9)V99.
010300
010400 01  LK-FIXPC-GROUP.
010500     05  LK-FIXPC-COUNT            PIC 9(3) COMP.
010550     05  FILLER                    PIC X(02).
010600     05  LK-FIXPC-TABLE OCCURS 200 TIMES
010700                    INDEXED BY LK-FIXPC-INDEX.
010800         10  LK-FIXPC-EFF-DATE     PIC 9(8).
010900         10  LK-FIXPC-FIXED-AMOUNT PIC 9(7)V99.
011000
011100     COPY "WSAMPAY.CBL".
011200
011300 PROCEDURE DIVISION USING LK-LOANH-RECORD
011400                          LK-RATEC-GROUP
011500                          LK-PREPY-GROUP
011600                          LK-FIXPC-GROUP
011700                          AMPAY-CONTROL
011800                          AMPAY-TABLE.
011900
012000 PROGRAM-BEGIN.
012100     PERFORM AM-INITIALIZE.
012200     PERFORM AM-BUILD-SCHEDULE.
012300
012400 PROGRAM-EXIT.
012500     EXIT PROGRAM.
012600
012700*---------------------------------------------------------
012800* Set the starting segment values - segment base principal,
012900* segment term, within-segment counter, and the rate that
013000* was in effect on the first installment date.
013100*---------------------------------------------------------
013200 AM-INITIALIZE.
013300     MOVE ZERO TO AMPAY-COUNT.
013400     MOVE ZERO TO WK-INSTALLMENT-NO.
013500     MOVE "N" TO WK-PAYOFF-SW.
013600     MOVE LOANH-TOTAL-PRINCIPAL TO WK-PRINCIPAL.
013700     MOVE LOANH-TOTAL-PRINCIPAL TO WK-REMAINING-PRINCIPAL.
013800     MOVE LOANH-TOTAL-INSTALLMENTS TO WK-INSTALLMENTS.
013900     MOVE LOANH-START-DATE TO WK-CURRENT-DATE.
014000     PERFORM AM-LOOKUP-RATE.
014100     MOVE WK-CURRENT-RATE TO WK-LAST-RATE.
014200
014300*---------------------------------------------------------
014400* Main installment-driving loop - Rule 4/5/6/7 per
014500* installment, until every installment is produced or the
014600* loan pays off early.
014700*---------------------------------------------------------
014800 AM-BUILD-SCHEDULE.
014900     PERFORM AM-PROCESS-INSTALLMENT
015000         VARYING WK-I FROM ZERO BY 1
015100         UNTIL WK-I NOT LESS THAN LOANH-TOTAL-INSTALLMENTS
015200            OR WK-LOAN-PAID-OFF.
015300
015400 AM-PROCESS-INSTALLMENT.
015500     PERFORM AM-COMPUTE-DATE.
015600     PERFORM AM-LOOKUP-RATE.
015700     PERFORM AM-LOOKUP-PREPAY.
015800     IF AM-FIXED-PAYMENT
015900         PERFORM AM-LOOKUP-FIXED-PAY.
016000
016100     PERFORM AM-CHECK-REAMORTIZE.
016200
016300     IF WK-PAYOFF-SW = "N"
016400         IF AM-FIXED-PAYMENT AND
016450            WK-REMAINING-PRINCIPAL NOT GREATER THAN ZERO
016475             MOVE "Y" TO WK-PAYOFF-SW
016600         ELSE
016700             PERFORM AM-COMPUTE-INSTALLMENT
016750                 THRU AM-COMPUTE-INSTALLMENT-EXIT
016800             PERFORM AM-APPEND-PAYMENT
016900             ADD 1 TO WK-INSTALLMENT-NO
017000             SUBTRACT WK-MONTHLY-PRINCIPAL
017100                 FROM WK-REMAINING-PRINCIPAL.
017200
017300*---------------------------------------------------------
017400* Installment date = start date + i months, and the start
017500* of the one-month prepayment window (installment date
017600* less one month).
017700*---------------------------------------------------------
017800 AM-COMPUTE-DATE.
017900     MOVE LOANH-START-DATE TO AMDTE-CCYYMMDD.
018000     MOVE WK-I TO AMDTE-MONTHS-TO-ADD.
018100     PERFORM AM-ADD-MONTHS.
018200     MOVE AMDTE-CCYYMMDD TO WK-CURRENT-DATE.
018300
018400     MOVE WK-CURRENT-DATE TO AMDTE-CCYYMMDD.
018500     MOVE -1 TO AMDTE-MONTHS-TO-ADD.
018600     PERFORM AM-ADD-MONTHS.
018700     MOVE AMDTE-CCYYMMDD TO WK-PRIOR-MONTH-DATE.
018800
018900*---------------------------------------------------------
019000* Rule 1 - monthly rate floor lookup.  Table is ascending
019100* by effective date, so we scan from the bottom up and
019200* take the first entry whose date does not exceed the one
019300* we are looking for.
019400*---------------------------------------------------------
019500 AM-LOOKUP-RATE.
019600     SET LK-RATEC-INDEX TO LK-RATEC-COUNT.
019700     MOVE "N" TO AM-RATE-FOUND-SW.
019800     PERFORM AM-SCAN-RATE-ENTRY
019900         UNTIL AM-RATE-FOUND-SW = "Y"
020000            OR LK-RATEC-INDEX < 1.
020100     IF AM-RATE-FOUND-SW NOT = "Y"
020200         PERFORM AM-ABORT-NO-RATE.
020210     MOVE WK-CURRENT-RATE TO WK-CURRENT-RATE-VIEW.
020300
020400 AM-SCAN-RATE-ENTRY.
020500     IF LK-RATEC-EFF-DATE (LK-RATEC-INDEX)
020600             NOT GREATER THAN WK-CURRENT-DATE
020700         MOVE LK-RATEC-MONTHLY-RATE (LK-RATEC-INDEX)
020800             TO WK-CURRENT-RATE
020900         MOVE "Y" TO AM-RATE-FOUND-SW
021000     ELSE
021100         SET LK-RATEC-INDEX DOWN BY 1.
021200
021300*---------------------------------------------------------
021400* Rule 3 - fixed-payment-amount floor lookup, identical
021500* shape to the rate lookup above.  Method 3 loans only.
021600*---------------------------------------------------------
021700 AM-LOOKUP-FIXED-PAY.
021800     SET LK-FIXPC-INDEX TO LK-FIXPC-COUNT.
021900     MOVE "N" TO AM-FIXPC-FOUND-SW.
022000     PERFORM AM-SCAN-FIXPC-ENTRY
022100         UNTIL AM-FIXPC-FOUND-SW = "Y"
022200            OR LK-FIXPC-INDEX < 1.
022300     IF AM-FIXPC-FOUND-SW NOT = "Y"
022400         PERFORM AM-ABORT-NO-FIXPC.
022500
022600 AM-SCAN-FIXPC-ENTRY.
022700     IF LK-FIXPC-EFF-DATE (LK-FIXPC-INDEX)
022800             NOT GREATER THAN WK-CURRENT-DATE
022900         MOVE LK-FIXPC-FIXED-AMOUNT (LK-FIXPC-INDEX)
023000             TO WK-FIXED-PAYMENT
023100         MOVE "Y" TO AM-FIXPC-FOUND-SW
023200     ELSE
023300         SET LK-FIXPC-INDEX DOWN BY 1.
023400
023500*---------------------------------------------------------
023600* Rule 2 - prepayment accumulation.  Sums every prepayment
023700* dated in the one-month window immediately before this
023800* installment's date.
023900*---------------------------------------------------------
024000 AM-LOOKUP-PREPAY.
024100     MOVE ZERO TO WK-PREPAYMENT.
024200     PERFORM AM-SUM-PREPAY-ENTRY
024300         VARYING LK-PREPY-INDEX FROM 1 BY 1
024400         UNTIL LK-PREPY-INDEX GREATER THAN LK-PREPY-COUNT.
024500
024600 AM-SUM-PREPAY-ENTRY.
024700     IF LK-PREPY-DATE (LK-PREPY-INDEX)
024800             NOT LESS THAN WK-PRIOR-MONTH-DATE
025000        AND LK-PREPY-DATE (LK-PREPY-INDEX)
025100             LESS THAN WK-CURRENT-DATE
025200         ADD LK-PREPY-AMOUNT (LK-PREPY-INDEX)
025300             TO WK-PREPAYMENT.
025400
025500*---------------------------------------------------------
025600* Rule 4 - re-amortization trigger.  A rate change or a
025700* non-zero prepayment re-bases the loan: the prepayment is
025800* applied to the balance first, then (unless that pays the
025900* loan off) the segment restarts at the new balance, over
026000* the remaining installment count, with the within-segment
026100* counter back at zero.
026200*---------------------------------------------------------
026300 AM-CHECK-REAMORTIZE.
026330     IF WK-CURRENT-RATE NOT = WK-LAST-RATE
026340         DISPLAY "MORTCALC - RATE CHANGE TO " WK-RATE-WHOLE-PCT
026350             "." WK-RATE-FRACTION " EFFECTIVE "
026360             WK-CURRENT-DATE-CCYY "-" WK-CURRENT-DATE-MM
026370             "-" WK-CURRENT-DATE-DD.
026400     IF WK-CURRENT-RATE NOT = WK-LAST-RATE
026500        OR WK-PREPAYMENT NOT = ZERO
026600         IF WK-REMAINING-PRINCIPAL NOT GREATER THAN
026700                 WK-PREPAYMENT
026800             MOVE "Y" TO WK-PAYOFF-SW
026900         ELSE
027000             SUBTRACT WK-PREPAYMENT FROM
027100                 WK-REMAINING-PRINCIPAL
027200             MOVE WK-REMAINING-PRINCIPAL TO WK-PRINCIPAL
027300             COMPUTE WK-INSTALLMENTS =
027400                 LOANH-TOTAL-INSTALLMENTS - WK-I
027500             MOVE ZERO TO WK-INSTALLMENT-NO
027600             MOVE WK-CURRENT-RATE TO WK-LAST-RATE.
027700
027800*---------------------------------------------------------
027900* Dispatch to the payment-method formula in effect for
028000* this loan (Rules 5, 6 and 7).
028100*---------------------------------------------------------
028200 AM-COMPUTE-INSTALLMENT.
028210     IF AM-EQUAL-PRINCIPAL
028220         GO TO AM-CALC-EQUAL-PRINCIPAL.
028230     IF AM-EQUAL-P-AND-I
028240         GO TO AM-CALC-EQUAL-P-AND-I.
028250     IF AM-FIXED-PAYMENT
028260         GO TO AM-CALC-FIXED-PAYMENT.
028270     GO TO AM-COMPUTE-INSTALLMENT-EXIT.
029100
029200*---------------------------------------------------------
029300* Rule 5 - equal principal.  Straight-line principal
029400* reduction over the segment; interest on the declining
029500* balance.
029600*---------------------------------------------------------
029700 AM-CALC-EQUAL-PRINCIPAL.
029800     COMPUTE WK-MONTHLY-PRINCIPAL ROUNDED =
029900             WK-PRINCIPAL / WK-INSTALLMENTS.
030000     COMPUTE WK-MONTHLY-INTEREST =
030100             (WK-PRINCIPAL -
030200              WK-MONTHLY-PRINCIPAL * WK-INSTALLMENT-NO)
030300             * WK-CURRENT-RATE.
030350     GO TO AM-COMPUTE-INSTALLMENT-EXIT.
030400
030500*---------------------------------------------------------
030600* Rule 6 - equal principal and interest.  Level total
030700* payment for the segment, computed from the standard
030800* amortization annuity formula.  The (1+r)**N factor is
030900* built by repeated multiplication, the same way CMPINT03
031000* built compound growth, rather than by an exponent
031100* operator.
031200*---------------------------------------------------------
031300 AM-CALC-EQUAL-P-AND-I.
031400     COMPUTE WK-ONE-PLUS-RATE = 1 + WK-CURRENT-RATE.
031500     MOVE 1 TO WK-FACTOR.
031600     PERFORM AM-MULTIPLY-FACTOR
031700         VARYING WK-POWER-INDEX FROM 1 BY 1
031800         UNTIL WK-POWER-INDEX GREATER THAN WK-INSTALLMENTS.
031900
032000     COMPUTE WK-DENOMINATOR = WK-FACTOR - 1.
032100     COMPUTE WK-TOTAL-PAYMENT ROUNDED =
032200             (WK-PRINCIPAL * WK-CURRENT-RATE * WK-FACTOR)
032300             / WK-DENOMINATOR.
032400     COMPUTE WK-MONTHLY-INTEREST =
032500             WK-REMAINING-PRINCIPAL * WK-CURRENT-RATE.
032600     COMPUTE WK-MONTHLY-PRINCIPAL =
032700             WK-TOTAL-PAYMENT - WK-MONTHLY-INTEREST.
032750     GO TO AM-COMPUTE-INSTALLMENT-EXIT.
032800
032900 AM-MULTIPLY-FACTOR.
033000     COMPUTE WK-FACTOR = WK-FACTOR * WK-ONE-PLUS-RATE.
033100
033200*---------------------------------------------------------
033300* Rule 7 - fixed payment (HPF/housing fund loans).  The
033400* total payment is looked up fresh every installment and
033500* does not follow the re-amortization trigger.
033600*---------------------------------------------------------
033700 AM-CALC-FIXED-PAYMENT.
033800     COMPUTE WK-MONTHLY-INTEREST =
033900             WK-REMAINING-PRINCIPAL * WK-CURRENT-RATE.
034000     COMPUTE WK-MONTHLY-PRINCIPAL =
034100             WK-FIXED-PAYMENT - WK-MONTHLY-INTEREST.
034150
034160 AM-COMPUTE-INSTALLMENT-EXIT.
034170     EXIT.
034200
034300*---------------------------------------------------------
034400* Append this installment to the output schedule, rounding
034500* the 8-decimal working amounts to the 2-decimal report
034600* scale on the way out.  The running balance (WK-REMAINING-
034700* PRINCIPAL) is NOT updated from these rounded values - it
034800* is reduced from the 8-decimal WK-MONTHLY-PRINCIPAL back
034900* in AM-PROCESS-INSTALLMENT, so the balance does not drift.
035000*---------------------------------------------------------
035100 AM-APPEND-PAYMENT.
035200     ADD 1 TO AMPAY-COUNT.
035300     SET AMPAY-INDEX TO AMPAY-COUNT.
035400     MOVE WK-CURRENT-DATE TO AMPAY-DATE (AMPAY-INDEX).
035500     COMPUTE AMPAY-PRINCIPAL (AMPAY-INDEX) ROUNDED =
035600             WK-MONTHLY-PRINCIPAL.
035700     COMPUTE AMPAY-INTEREST (AMPAY-INDEX) ROUNDED =
035800             WK-MONTHLY-INTEREST.
035900
036000*---------------------------------------------------------
036100* Month-add routine - adds AMDTE-MONTHS-TO-ADD (signed)
036200* months to AMDTE-CCYYMMDD, capping the day of month at
036300* the last valid day (leap year aware).
036400*---------------------------------------------------------
036500 AM-ADD-MONTHS.
036600     MOVE AMDTE-CCYY TO AMDTE-NEW-YEAR.
036700     COMPUTE AMDTE-NEW-MONTH =
036800             AMDTE-MM + AMDTE-MONTHS-TO-ADD.
036900     PERFORM AM-NORMALIZE-MONTH
037000         UNTIL AMDTE-NEW-MONTH GREATER THAN ZERO
037100            AND AMDTE-NEW-MONTH NOT GREATER THAN 12.
037200     MOVE AMDTE-DD TO AMDTE-NEW-DAY.
037300     PERFORM AM-CHECK-LEAP-YEAR.
037400     PERFORM AM-CAP-DAY-OF-MONTH.
037500     MOVE AMDTE-NEW-YEAR TO AMDTE-CCYY.
037600     MOVE AMDTE-NEW-MONTH TO AMDTE-MM.
037700     MOVE AMDTE-NEW-DAY TO AMDTE-DD.
037800
037900 AM-NORMALIZE-MONTH.
038000     IF AMDTE-NEW-MONTH GREATER THAN 12
038100         SUBTRACT 12 FROM AMDTE-NEW-MONTH
038200         ADD 1 TO AMDTE-NEW-YEAR
038300     ELSE
038400     IF AMDTE-NEW-MONTH LESS THAN 1
038500         ADD 12 TO AMDTE-NEW-MONTH
038600         SUBTRACT 1 FROM AMDTE-NEW-YEAR.
038700
038800 AM-CHECK-LEAP-YEAR.
038900     MOVE "N" TO AMDTE-LEAP-FLAG.
039000     DIVIDE AMDTE-NEW-YEAR BY 400 GIVING AMDTE-QUOTIENT
039100            REMAINDER AMDTE-REMAINDER.
039200     IF AMDTE-REMAINDER = 0
039300         MOVE "Y" TO AMDTE-LEAP-FLAG
039400     ELSE
039500         DIVIDE AMDTE-NEW-YEAR BY 100 GIVING AMDTE-QUOTIENT
039600                REMAINDER AMDTE-REMAINDER
039700         IF AMDTE-REMAINDER = 0
039800             MOVE "N" TO AMDTE-LEAP-FLAG
039900         ELSE
040000             DIVIDE AMDTE-NEW-YEAR BY 4 GIVING AMDTE-QUOTIENT
040100                    REMAINDER AMDTE-REMAINDER
040200             IF AMDTE-REMAINDER = 0
040300                 MOVE "Y" TO AMDTE-LEAP-FLAG
040400             ELSE
040500                 MOVE "N" TO AMDTE-LEAP-FLAG.
040600
040700 AM-CAP-DAY-OF-MONTH.
040800     SET AMDTE-MONTH-INDEX TO AMDTE-NEW-MONTH.
040900     MOVE AMDTE-MONTH-LEN (AMDTE-MONTH-INDEX)
041000         TO AMDTE-DAYS-IN-MONTH.
041100     IF AMDTE-NEW-MONTH = 2 AND AMDTE-IS-LEAP-YEAR
041200         MOVE 29 TO AMDTE-DAYS-IN-MONTH.
041300     IF AMDTE-NEW-DAY GREATER THAN AMDTE-DAYS-IN-MONTH
041400         MOVE AMDTE-DAYS-IN-MONTH TO AMDTE-NEW-DAY.
041500
041600*---------------------------------------------------------
041700* Fatal data errors - the rate and fixed-payment tables
041800* must cover every installment date or the loan cannot be
041900* amortized.
042000*---------------------------------------------------------
042100 AM-ABORT-NO-RATE.
042200     DISPLAY "MORTCALC - NO RATE IN EFFECT FOR "
042300         WK-CURRENT-DATE-CCYY "-" WK-CURRENT-DATE-MM
042400         "-" WK-CURRENT-DATE-DD.
042500     DISPLAY "MORTCALC - RUN TERMINATED".
042600     STOP RUN.
042700
042800 AM-ABORT-NO-FIXPC.
042900     DISPLAY "MORTCALC - NO FIXED PAYMENT IN EFFECT FOR "
043000         WK-CURRENT-DATE-CCYY "-" WK-CURRENT-DATE-MM
043100         "-" WK-CURRENT-DATE-DD.
043200     DISPLAY "MORTCALC - RUN TERMINATED".
043300     STOP RUN.
