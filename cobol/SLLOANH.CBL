000100*---------------------------------
000200* SLLOANH.CBL
000300* Loan header file - one record
000400* per amortization run.
000500*---------------------------------
000600*    DT       BY   TKT     DESCRIPTION
000700* 03/04/91  RJP  A-1044  ORIGINAL FOR MORTGAGE SYSTEM
000720* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
000740*                        SHOP CODING STANDARD - NO LOGIC
000760*                        CHANGED.
000800     SELECT LOAN-HEADER-FILE
000900         ASSIGN TO "LOANH"
001000         ORGANIZATION IS SEQUENTIAL.
