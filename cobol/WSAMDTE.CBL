000100*---------------------------------
000200* WSAMDTE.CBL
000300* Date work fields for MORTCALC's
000400* add-N-months routine and for
000500* AMRTDRV1's report date edit.
000600* Adapted from the shop's general
000700* date routine (leap-year test).
000800*---------------------------------
000900*    DT       BY   TKT     DESCRIPTION
001000* 03/04/91  RJP  A-1044  ORIGINAL FOR MORTGAGE SYSTEM
001050* 04/14/01  TLH  A-1340  DT COLUMN RESTATED MM/DD/YY PER
001060*                        SHOP CODING STANDARD - NO LOGIC
001070*                        CHANGED.
001100*---------------------------------
001200 01  AMDTE-CCYYMMDD             PIC 9(8).
001300 01  FILLER REDEFINES AMDTE-CCYYMMDD.
001400     05  AMDTE-CCYY             PIC 9(4).
001500     05  AMDTE-MM               PIC 9(2).
001600     05  AMDTE-DD               PIC 9(2).
001700
001800 01  AMDTE-EDITED-DATE          PIC 9999/99/99.
001900
002000 01  AMDTE-MONTH-LENGTHS.
002100     05  FILLER   PIC 99 VALUE 31.
002200     05  FILLER   PIC 99 VALUE 28.
002300     05  FILLER   PIC 99 VALUE 31.
002400     05  FILLER   PIC 99 VALUE 30.
002500     05  FILLER   PIC 99 VALUE 31.
002600     05  FILLER   PIC 99 VALUE 30.
002700     05  FILLER   PIC 99 VALUE 31.
002800     05  FILLER   PIC 99 VALUE 31.
002900     05  FILLER   PIC 99 VALUE 30.
003000     05  FILLER   PIC 99 VALUE 31.
003100     05  FILLER   PIC 99 VALUE 30.
003200     05  FILLER   PIC 99 VALUE 31.
003300 01  FILLER REDEFINES AMDTE-MONTH-LENGTHS.
003400     05  AMDTE-MONTH-LEN OCCURS 12 TIMES
003500                    INDEXED BY AMDTE-MONTH-INDEX
003600                    PIC 99.
003700
003800 77  AMDTE-QUOTIENT             PIC 9(4) COMP.
003900 77  AMDTE-REMAINDER            PIC 9(4) COMP.
004000 77  AMDTE-LEAP-FLAG            PIC X VALUE "N".
004100     88  AMDTE-IS-LEAP-YEAR        VALUE "Y".
004200
004300 77  AMDTE-MONTHS-TO-ADD        PIC S9(4) COMP.
004400 77  AMDTE-NEW-YEAR             PIC 9(4) COMP.
004500 77  AMDTE-NEW-MONTH            PIC S9(4) COMP.
004600 77  AMDTE-NEW-DAY              PIC 9(2) COMP.
004700 77  AMDTE-DAYS-IN-MONTH        PIC 9(2) COMP.
